000100***************************************************************** 00010
000200*    JRNLREC  -  AAOIFI JOURNAL ENTRY LINE RECORD                 00020
000300*    ONE RECORD PER DEBIT OR CREDIT LINE GENERATED FOR A          00030
000400*    TRANSACTION.  JE-SEQ RESTARTS AT 1 FOR EACH TRAN-ID.         00040
000500*                                                                 00050
000600*    05/14/91  RHK  ORIGINAL LAYOUT                               00060
000700*    11/30/98  LMP  Y2K - NO DATE FIELDS ON THIS RECORD, NO       00070
000800*              CHANGE REQUIRED.  LOGGED PER Y2K AUDIT  TKT 4471   00080
000900*    04/10/03  PDS  AT165  QA REVIEW FOUND THE JE-STANDARD-PARTS  00090
001000*              REDEFINES ADDED 02/08/94 WAS NEVER READ BY ANY     00100
001100*              PARAGRAPH - DROPPED FROM THE LAYOUT.               00110
001200***************************************************************** 00120
001300 01  JOURNAL-ENTRY-RECORD.                                        00130
001400     05  JE-TXN-ID                    PIC X(08).                  00140
001500     05  JE-STANDARD                  PIC X(06).                  00150
001600     05  JE-SEQ                       PIC 9(03).                  00160
001700     05  JE-ACCOUNT                   PIC X(40).                  00170
001800     05  JE-DEBIT                     PIC S9(9)V99.               00180
001900     05  JE-CREDIT                    PIC S9(9)V99.               00190
002000     05  FILLER                       PIC X(01).                  00200
