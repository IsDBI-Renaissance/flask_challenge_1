000010******************************************************************
000020* LICENSED MATERIALS - PROPERTY OF FIRST AMANAH TRUST CO.
000030* ALL RIGHTS RESERVED
000040******************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.     FASPOST1.
000070 AUTHOR.         R H KANE.
000080 INSTALLATION.   ISLAMIC BANKING SYSTEMS GROUP.
000090 DATE-WRITTEN.   05/14/91.
000100 DATE-COMPILED.
000110 SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
000120******************************************************************
000130*REMARKS.
000140*    FASPOST1 READS THE DAILY AAOIFI FINANCING-TRANSACTION
000150*    EXTRACT (TRANFILE), CLASSIFIES EACH DEAL AGAINST THE
000160*    APPLICABLE AAOIFI FINANCIAL ACCOUNTING STANDARD (FAS 4,
000170*    FAS 7, FAS 10, FAS 28 OR FAS 32), COMPUTES THE PROFIT /
000180*    COST / AMORTIZATION FIGURES FOR THAT STANDARD AND WRITES
000190*    THE RESULTING GENERAL-LEDGER DEBIT/CREDIT LINES TO THE
000200*    JOURNAL FILE (JRNLFILE).  IJARAH AND IJARAH-MBT DEALS
000210*    (FAS 32) ALSO GET A MONTH-BY-MONTH AMORTIZATION SCHEDULE
000220*    ON AMRTFILE.  A PRINTED POSTING REPORT (RPTFILE) SHOWS THE
000230*    CALCULATED FIGURES AND JOURNAL LINES FOR EVERY DEAL, FLAGS
000240*    ANY DEAL WHOSE DEBITS AND CREDITS DO NOT BALANCE, AND ENDS
000250*    WITH A SUMMARY BY STANDARD AND A SET OF GRAND TOTALS.
000260*
000270*    INPUT.   TRANFILE  - FINANCING TRANSACTION EXTRACT, SORTED
000280*                         ASCENDING BY TRAN-ID, UPSTREAM.
000290*    OUTPUT.  JRNLFILE  - JOURNAL ENTRY LINES, ONE PER DR/CR.
000300*    OUTPUT.  AMRTFILE  - IJARAH AMORTIZATION SCHEDULE LINES.
000310*    OUTPUT.  RPTFILE   - AAOIFI JOURNAL POSTING REPORT.
000320******************************************************************
000330*                        CHANGE LOG
000340*    DATE      INIT  TKT#   DESCRIPTION
000350*    --------  ----  -----  ------------------------------------
000360*    05/14/91  RHK   AT001  ORIGINAL PROGRAM - FAS 7, FAS 10,
000370*                           FAS 28 AND FAS 32 POSTING ONLY.          CL*01
000380*    11/03/91  RHK   AT014  ADDED FAS 4 FOREIGN CURRENCY POSTING
000390*                           FOR THE TREASURY DESK CONVERSION RUN.    CL*02
000400*    02/08/94  RHK   AT052  SPLIT JE-STANDARD INTO PREFIX/NUMBER
000410*                           ON JRNLREC SO 0320 CAN TABLE-LOOKUP
000420*                           WITHOUT UNSTRINGING THE LITERAL.         CL*03
000430*    09/02/93  RHK   AT049  ADDED TRAN-TYPE-PARTS REDEFINES ON
000440*                           TRANREC SO 0300 CAN TEST THE IJARAH/
000450*                           IJMB FAMILY CODE ALONE.                  CL*04
000460*    06/21/95  DJO   AT077  IJARAH MUNTAHIA BITTAMLEEK (IJMB)
000470*                           OWNERSHIP TRANSFER ENTRIES ADDED TO
000480*                           0640-POST-FAS32-ENTRIES.                 CL*05
000490*    01/09/96  DJO   AT081  CORRECTED ANNUAL AMORTIZATION TO
000500*                           DIVIDE BY LEASE-TERM-YEARS, NOT BY
000510*                           TOTAL MONTHS.  AUDIT FINDING 96-03.      CL*06
000520*    08/14/97  LMP   AT103  REPORT NOW PRINTS OUT-OF-BALANCE
000530*                           FLAG ON THE TRANSACTION TOTAL LINE.      CL*07
000540*    11/30/98  LMP   AT118  Y2K REVIEW - NO TWO-DIGIT YEAR DATA
000550*                           ON THIS RUN EXCEPT THE PAGE HEADING
000560*                           RUN DATE, WHICH IS DISPLAY ONLY AND
000570*                           NOT USED IN ANY COMPARE OR ARITHMETIC.
000580*                           NO CODE CHANGE REQUIRED.  TKT 4471.      CL*08
000590*    03/22/99  LMP   AT121  Y2K - RPT-RUN-YY WIDENED FOR REVIEW,
000600*                           DECIDED AGAINST - FIELD IS DISPLAY
000610*                           ONLY, REVERTED.  LOGGED PER AUDIT.       CL*09
000620*    07/17/00  PDS   AT144  ADDED GRAND TOTAL RECORD COUNTS TO
000630*                           0950-TERMINATE FOR RECONCILIATION
000640*                           WITH THE UPSTREAM EXTRACT COUNT.         CL*10
000650*    02/14/02  PDS   AT159  CORRECTED FAS 28 MONTHLY PROFIT TO
000660*                           USE FINANCING-PERIOD-MONTHS, NOT
000670*                           TRAN-TERM-MONTHS DIRECTLY.  AUDIT 02-07. CL*11
000680*    04/09/03  PDS   AT162  MOVED WS-PAGE-NO AND WS-STD-IDX OUT OF
000690*                           THEIR 01-GROUPS TO 77-LEVEL ITEMS, PER
000700*                           SHOP STANDARDS REVIEW.                   CL*12
000710*    04/10/03  PDS   AT165  QA REVIEW FOUND JE-STANDARD-PARTS
000720*                           (ADDED AT052, 02/08/94 ON JRNLREC) WAS
000730*                           NEVER READ BY ANY PARAGRAPH.  DROPPED
000740*                           FROM JRNLREC AND THE RELATED COPY.       CL*13
000750*    04/10/03  PDS   AT166  WS-TYPE-CHECK-AREA WAS DECLARED BUT
000760*                           THE DIGIT CHECK IT WAS BUILT FOR WAS
000770*                           NEVER WRITTEN.  WIRED INTO 0550 AS A
000780*                           NUMERIC-CLASS EDIT ON TRAN-EXCHANGE-
000790*                           RATE AHEAD OF THE CONVERSION MATH.       CL*14
000800*    04/10/03  PDS   AT167  WS-STD-ID-FLAT HELP-DESK DUMP WAS
000810*                           DECLARED BUT NEVER DISPLAYED.  0830
000820*                           NOW PRINTS IT TO THE JOBLOG WHEN A
000830*                           TRANSACTION POSTS OUT OF BALANCE.        CL*15
000840*    04/10/03  PDS   AT168  WS-PAGE-NO WAS SET TO 1 AND NEVER
000850*                           ADVANCED.  0000-MAIN NOW ROLLS A FRESH
000860*                           PAGE AHEAD OF THE SUMMARY SECTION AND
000870*                           INCREMENTS THE COUNTER FIRST.            CL*16
000880******************************************************************
000890 ENVIRONMENT DIVISION.
000900 CONFIGURATION SECTION.
000910 SOURCE-COMPUTER.  IBM-370.
000920 OBJECT-COMPUTER.  IBM-370.
000930 SPECIAL-NAMES.
000940     C01 IS TOP-OF-FORM
000950     CLASS NUMERIC-CLASS  IS '0' THRU '9'
000960     UPSI-0 ON STATUS  IS TEST-RUN-REQUESTED
000970            OFF STATUS IS PRODUCTION-RUN-REQUESTED.
000980 INPUT-OUTPUT SECTION.
000990 FILE-CONTROL.
001000     SELECT TRAN-FILE        ASSIGN TO TRANFILE
001010            FILE STATUS  IS  WS-TRANFILE-STATUS.
001020     SELECT JOURNAL-FILE     ASSIGN TO JRNLFILE
001030            FILE STATUS  IS  WS-JRNLFILE-STATUS.
001040     SELECT AMORT-FILE       ASSIGN TO AMRTFILE
001050            FILE STATUS  IS  WS-AMRTFILE-STATUS.
001060     SELECT REPORT-FILE      ASSIGN TO RPTFILE
001070            FILE STATUS  IS  WS-RPTFILE-STATUS.
001080******************************************************************
001090 DATA DIVISION.
001100 FILE SECTION.
001110*
001120 FD  TRAN-FILE
001130     RECORDING MODE IS F.
001140 COPY TRANREC.
001150*
001160 FD  JOURNAL-FILE
001170     RECORDING MODE IS F.
001180 COPY JRNLREC.
001190*
001200 FD  AMORT-FILE
001210     RECORDING MODE IS F.
001220 COPY AMRTREC.
001230*
001240 FD  REPORT-FILE
001250     RECORDING MODE IS F.
001260 01  REPORT-RECORD               PIC X(132).
001270******************************************************************
001280 WORKING-STORAGE SECTION.
001290******************************************************************
001300*
001310*    THE FOLLOWING ARE STANDALONE WORK FIELDS, NOT PART OF ANY
001320*    RECORD OR GROUP - THE REPORT PAGE COUNTER AND THE STANDARD-
001330*    TABLE SUBSCRIPT.  CARRIED AS 77-LEVELS PER SHOP STANDARD.     CL*12
001340 77  WS-PAGE-NO                      PIC 9(3)  COMP  VALUE 1.
001350 77  WS-STD-IDX                      PIC 9(2)  COMP  VALUE 0.
001360*
001370 01  WS-FILE-STATUSES.
001380     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.
001390     05  WS-JRNLFILE-STATUS      PIC X(2)  VALUE SPACES.
001400     05  WS-AMRTFILE-STATUS      PIC X(2)  VALUE SPACES.
001410     05  WS-RPTFILE-STATUS       PIC X(2)  VALUE SPACES.
001420     05  WS-TRAN-EOF             PIC X     VALUE 'N'.
001430         88  WS-NO-MORE-TRANS    VALUE 'Y'.
001440     05  FILLER                  PIC X(05) VALUE SPACES.
001450*
001460 01  WS-RUN-DATE-FIELDS.
001470     05  WS-RUN-DATE-N           PIC 9(6)  VALUE 0.
001480     05  WS-RUN-DATE  REDEFINES  WS-RUN-DATE-N.
001490         10  WS-RUN-YY           PIC 9(2).
001500         10  WS-RUN-MM           PIC 9(2).
001510         10  WS-RUN-DD           PIC 9(2).
001520     05  FILLER                  PIC X(05) VALUE SPACES.
001530*
001540 01  WS-ANALYSIS-SWITCHES.
001550     05  WS-PARALLEL-SW          PIC X     VALUE 'N'.
001560         88  WS-IS-PARALLEL      VALUE 'Y'.
001570     05  WS-MBT-SW               PIC X     VALUE 'N'.
001580         88  WS-IS-MBT           VALUE 'Y'.
001590     05  FILLER                  PIC X(05) VALUE SPACES.
001600*
001610 01  WS-CURRENT-TXN.
001620     05  WS-STANDARD-ID          PIC X(06) VALUE SPACES.
001630     05  WS-STANDARD-NAME        PIC X(30) VALUE SPACES.
001640     05  WS-SUBTYPE-NAME         PIC X(30) VALUE SPACES.
001650     05  FILLER                  PIC X(05) VALUE SPACES.
001660*
001670 01  WS-CALC-AREA.
001680     05  WS-PROFIT-AMOUNT        PIC S9(9)V99 COMP-3 VALUE 0.
001690     05  WS-FINANCING-MONTHS     PIC 9(5)     COMP   VALUE 0.
001700     05  WS-MONTHLY-PROFIT       PIC S9(9)V99 COMP-3 VALUE 0.
001710     05  WS-ADDITIONAL-COSTS     PIC S9(9)V99 COMP-3 VALUE 0.
001720     05  WS-LEASE-TERM-YEARS     PIC 9(3)     COMP   VALUE 0.
001730     05  WS-PRIME-COST           PIC S9(9)V99 COMP-3 VALUE 0.
001740     05  WS-ROU-ASSET-VALUE      PIC S9(9)V99 COMP-3 VALUE 0.
001750     05  WS-TOTAL-RENTALS        PIC S9(9)V99 COMP-3 VALUE 0.
001760     05  WS-DEFERRED-COST        PIC S9(9)V99 COMP-3 VALUE 0.
001770     05  WS-TERM-VALUE-DIFF      PIC S9(9)V99 COMP-3 VALUE 0.
001780     05  WS-AMORTIZABLE-AMT      PIC S9(9)V99 COMP-3 VALUE 0.
001790     05  WS-ANNUAL-AMORT         PIC S9(9)V99 COMP-3 VALUE 0.
001800     05  WS-CALC-LOCAL-AMT       PIC S9(9)V99 COMP-3 VALUE 0.
001810     05  WS-CALC-FOREIGN-AMT     PIC S9(9)V99 COMP-3 VALUE 0.
001820     05  FILLER                  PIC X(05) VALUE SPACES.
001830*
001840 01  WS-AMORT-WORK.
001850     05  WS-AMORT-PERIODS        PIC 9(5)     COMP   VALUE 0.
001860     05  WS-AMORT-PERIOD-NO      PIC 9(5)     COMP   VALUE 0.
001870     05  WS-MONTHLY-RENTAL       PIC S9(9)V99 COMP-3 VALUE 0.
001880     05  WS-MONTHLY-AMORT        PIC S9(9)V99 COMP-3 VALUE 0.
001890     05  WS-MONTHLY-DEF-AMORT    PIC S9(9)V99 COMP-3 VALUE 0.
001900     05  WS-REMAINING-ROU        PIC S9(9)V99 COMP-3 VALUE 0.
001910     05  WS-REMAINING-DEF        PIC S9(9)V99 COMP-3 VALUE 0.
001920     05  FILLER                  PIC X(05) VALUE SPACES.
001930*
001940 01  WS-JE-WORK.
001950     05  WS-JE-WORK-ACCOUNT      PIC X(40) VALUE SPACES.
001960     05  WS-JE-WORK-DEBIT        PIC S9(9)V99 COMP-3 VALUE 0.
001970     05  WS-JE-WORK-CREDIT       PIC S9(9)V99 COMP-3 VALUE 0.
001980     05  FILLER                  PIC X(05) VALUE SPACES.
001990*
002000 01  WS-CALC-LINE-WORK.
002010     05  WS-CALC-LABEL-WORK      PIC X(30) VALUE SPACES.
002020     05  WS-CALC-AMOUNT-WORK     PIC S9(9)V99 COMP-3 VALUE 0.
002030     05  FILLER                  PIC X(05) VALUE SPACES.
002040*
002050 01  WS-TXN-TOTALS.
002060     05  WS-TXN-SEQ              PIC 9(3)     COMP   VALUE 0.
002070     05  WS-TXN-DEBIT-TOTAL      PIC S9(9)V99 COMP-3 VALUE 0.
002080     05  WS-TXN-CREDIT-TOTAL     PIC S9(9)V99 COMP-3 VALUE 0.
002090     05  WS-OUT-OF-BALANCE-SW    PIC X        VALUE 'N'.
002100         88  WS-OUT-OF-BALANCE   VALUE 'Y'.
002110     05  FILLER                  PIC X(05) VALUE SPACES.
002120*
002130 01  WS-GRAND-TOTALS.
002140     05  WS-TRAN-RECS-READ       PIC 9(7)     COMP   VALUE 0.
002150     05  WS-JRNL-RECS-WRITTEN    PIC 9(7)     COMP   VALUE 0.
002160     05  WS-AMRT-RECS-WRITTEN    PIC 9(7)     COMP   VALUE 0.
002170     05  WS-GRAND-TXN-COUNT      PIC 9(7)     COMP   VALUE 0.
002180     05  WS-GRAND-DEBIT-TOTAL    PIC S9(11)V99 COMP-3 VALUE 0.
002190     05  WS-GRAND-CREDIT-TOTAL   PIC S9(11)V99 COMP-3 VALUE 0.
002200     05  FILLER                  PIC X(05) VALUE SPACES.
002210*
002220*    PER-STANDARD TOTALS TABLE - ONE ENTRY PER AAOIFI STANDARD
002230*    IN SCOPE, LOADED BY 0130-INIT-STD-TABLE, ACCUMULATED BY
002240*    0830-PRINT-TXN-TOTAL, PRINTED AS THE SUMMARY BLOCK BY
002250*    0900-PRINT-SUMMARY.  SUBSCRIPTED BY WS-STD-IDX.
002260*
002270 01  WS-STD-TOTALS-TABLE.
002280     05  WS-STD-ENTRY  OCCURS 5 TIMES
002290                       INDEXED BY WS-STD-TAB-IDX.
002300         10  WS-STD-ID            PIC X(6).
002310         10  WS-STD-NAME          PIC X(30).
002320         10  WS-STD-COUNT         PIC 9(7)      COMP   VALUE 0.
002330         10  WS-STD-DEBITS        PIC S9(11)V99 COMP-3 VALUE 0.
002340         10  WS-STD-CREDITS       PIC S9(11)V99 COMP-3 VALUE 0.
002350*
002360*    FLAT-TABLE VIEW OF THE 5-ENTRY STANDARD-ID LIST.  0830 DUMPS
002370*    THIS TO THE JOBLOG, ALL FIVE CODES ON ONE LINE, WHEN A
002380*    TRANSACTION POSTS OUT OF BALANCE, SO THE HELP DESK HAS THE
002390*    FULL STANDARD LIST IN HAND WITHOUT A SEPARATE DUMP REQUEST.    CL*15
002400*
002410     05  WS-STD-ID-FLAT  REDEFINES  WS-STD-ENTRY  PIC X(270).
002420     05  FILLER                  PIC X(05) VALUE SPACES.
002430*
002440*    DIGIT-INSPECTION PAIR - USED BY 0550-CALC-FAS4-FOREIGN TO
002450*    CONFIRM TRAN-EXCHANGE-RATE CAME OFF THE UPSTREAM EXTRACT AS
002460*    CLEAN NUMERIC-CLASS DATA BEFORE IT IS USED TO CONVERT THE
002470*    TRANSACTION AMOUNTS.  A GARBLED RATE THAT STILL TESTS > 0
002480*    WOULD OTHERWISE MULTIPLY/DIVIDE THROUGH SILENTLY.             CL*14
002490*
002500 01  WS-TYPE-CHECK-AREA.
002510     05  WS-TYPE-CHECK-AMT       PIC S9(9)V99 VALUE 0.
002520     05  WS-TYPE-CHECK-DIGITS REDEFINES WS-TYPE-CHECK-AMT
002530                                 PIC X(11).
002540     05  FILLER                  PIC X(05) VALUE SPACES.
002550*
002560******************************************************************
002570*        REPORT LINE LAYOUTS
002580******************************************************************
002590 01  RPT-PAGE-HEADING.
002600     05  FILLER                  PIC X(5)  VALUE SPACES.
002610     05  FILLER                  PIC X(30)
002620               VALUE 'AAOIFI JOURNAL POSTING REPORT'.
002630     05  FILLER                  PIC X(8)  VALUE SPACES.
002640     05  FILLER                  PIC X(10) VALUE 'RUN DATE: '.
002650     05  RPT-RUN-MM              PIC 99.
002660     05  FILLER                  PIC X     VALUE '/'.
002670     05  RPT-RUN-DD              PIC 99.
002680     05  FILLER                  PIC X     VALUE '/'.
002690     05  RPT-RUN-YY              PIC 99.
002700     05  FILLER                  PIC X(8)  VALUE SPACES.
002710     05  FILLER                  PIC X(6)  VALUE 'PAGE: '.
002720     05  RPT-PAGE-NO             PIC ZZ9.
002730     05  FILLER                  PIC X(54) VALUE SPACES.
002740*
002750 01  RPT-TXN-HEADER.
002760     05  FILLER                  PIC X(1)  VALUE SPACE.
002770     05  FILLER                  PIC X(8)  VALUE 'TXN-ID: '.
002780     05  RPT-TXN-ID              PIC X(8).
002790     05  FILLER                  PIC X(3)  VALUE SPACES.
002800     05  FILLER                  PIC X(10) VALUE 'STANDARD: '.
002810     05  RPT-STANDARD-NAME       PIC X(30).
002820     05  FILLER                  PIC X(2)  VALUE SPACES.
002830     05  FILLER                  PIC X(8)  VALUE 'ENTITY: '.
002840     05  RPT-ENTITY-NAME         PIC X(20).
002850     05  FILLER                  PIC X(2)  VALUE SPACES.
002860     05  FILLER                  PIC X(14) VALUE 'COUNTERPARTY: '.
002870     05  RPT-COUNTERPARTY        PIC X(20).
002880     05  FILLER                  PIC X(6)  VALUE SPACES.
002890*
002900 01  RPT-CALC-LINE.
002910     05  FILLER                  PIC X(7)  VALUE SPACES.
002920     05  RPT-CALC-LABEL          PIC X(30).
002930     05  FILLER                  PIC X(3)  VALUE SPACES.
002940     05  RPT-CALC-AMOUNT         PIC ZZZ,ZZZ,ZZ9.99-.
002950     05  FILLER                  PIC X(77) VALUE SPACES.
002960*
002970 01  RPT-JE-DETAIL.
002980     05  FILLER                  PIC X(9)  VALUE SPACES.
002990     05  RPT-JE-SEQ              PIC ZZ9.
003000     05  FILLER                  PIC X(2)  VALUE SPACES.
003010     05  RPT-JE-ACCOUNT          PIC X(40).
003020     05  FILLER                  PIC X(2)  VALUE SPACES.
003030     05  RPT-JE-DEBIT            PIC ZZZ,ZZZ,ZZ9.99.
003040     05  FILLER                  PIC X(3)  VALUE SPACES.
003050     05  RPT-JE-CREDIT           PIC ZZZ,ZZZ,ZZ9.99.
003060     05  FILLER                  PIC X(45) VALUE SPACES.
003070*
003080 01  RPT-TXN-TOTAL.
003090     05  FILLER                  PIC X(5)  VALUE SPACES.
003100     05  FILLER                  PIC X(12) VALUE 'TOTALS  DR: '.
003110     05  RPT-TOT-DEBIT           PIC ZZZ,ZZZ,ZZ9.99.
003120     05  FILLER                  PIC X(3)  VALUE SPACES.
003130     05  FILLER                  PIC X(4)  VALUE 'CR: '.
003140     05  RPT-TOT-CREDIT          PIC ZZZ,ZZZ,ZZ9.99.
003150     05  FILLER                  PIC X(3)  VALUE SPACES.
003160     05  RPT-OOB-FLAG            PIC X(20).
003170     05  FILLER                  PIC X(57) VALUE SPACES.
003180*
003190 01  RPT-SUMMARY-TITLE.
003200     05  FILLER                  PIC X(5)  VALUE SPACES.
003210     05  FILLER                  PIC X(30) VALUE 'STANDARD SUMMARY'.
003220     05  FILLER                  PIC X(97) VALUE SPACES.
003230*
003240 01  RPT-SUMMARY-COLHDR.
003250     05  FILLER                  PIC X(5)  VALUE SPACES.
003260     05  FILLER                  PIC X(12) VALUE 'STANDARD'.
003270     05  FILLER                  PIC X(10) VALUE 'TXN COUNT'.
003280     05  FILLER                  PIC X(18) VALUE 'TOTAL DEBITS'.
003290     05  FILLER                  PIC X(18) VALUE 'TOTAL CREDITS'.
003300     05  FILLER                  PIC X(69) VALUE SPACES.
003310*
003320 01  RPT-SUMMARY-DETAIL.
003330     05  FILLER                  PIC X(5)  VALUE SPACES.
003340     05  RPT-SUM-STANDARD        PIC X(30).
003350     05  RPT-SUM-COUNT           PIC ZZZ,ZZ9.
003360     05  FILLER                  PIC X(3)  VALUE SPACES.
003370     05  RPT-SUM-DEBITS          PIC ZZZ,ZZZ,ZZ9.99.
003380     05  FILLER                  PIC X(3)  VALUE SPACES.
003390     05  RPT-SUM-CREDITS         PIC ZZZ,ZZZ,ZZ9.99.
003400     05  FILLER                  PIC X(56) VALUE SPACES.
003410*
003420 01  RPT-GRAND-TOTAL.
003430     05  FILLER                  PIC X(5)  VALUE SPACES.
003440     05  FILLER                  PIC X(16) VALUE 'GRAND TOTALS   '.
003450     05  FILLER                  PIC X(10) VALUE 'TXN CNT: '.
003460     05  RPT-GRAND-COUNT         PIC ZZZ,ZZ9.
003470     05  FILLER                  PIC X(3)  VALUE SPACES.
003480     05  FILLER                  PIC X(4)  VALUE 'DR: '.
003490     05  RPT-GRAND-DEBIT         PIC ZZZ,ZZZ,ZZ9.99.
003500     05  FILLER                  PIC X(3)  VALUE SPACES.
003510     05  FILLER                  PIC X(4)  VALUE 'CR: '.
003520     05  RPT-GRAND-CREDIT        PIC ZZZ,ZZZ,ZZ9.99.
003530     05  FILLER                  PIC X(52) VALUE SPACES.
003540*
003550 01  RPT-RECORD-COUNTS.
003560     05  FILLER                  PIC X(5)  VALUE SPACES.
003570     05  FILLER                  PIC X(20) VALUE 'TRANSACTIONS READ: '.
003580     05  RPT-RECS-READ           PIC ZZZ,ZZ9.
003590     05  FILLER                  PIC X(3)  VALUE SPACES.
003600     05  FILLER                  PIC X(20) VALUE 'JOURNAL RECS WRTN: '.
003610     05  RPT-JRNL-WRITTEN        PIC ZZZ,ZZ9.
003620     05  FILLER                  PIC X(3)  VALUE SPACES.
003630     05  FILLER                  PIC X(20) VALUE 'AMORT RECS WRTN:   '.
003640     05  RPT-AMRT-WRITTEN        PIC ZZZ,ZZ9.
003650     05  FILLER                  PIC X(40) VALUE SPACES.
003660*
003670******************************************************************
003680 PROCEDURE DIVISION.
003690******************************************************************
003700*
003710 0000-MAIN.
003720     PERFORM 0110-OPEN-FILES     THRU 0110-EXIT.
003730     PERFORM 0130-INIT-STD-TABLE THRU 0130-EXIT.
003740     PERFORM 0120-PRINT-PAGE-HEADING THRU 0120-EXIT.
003750     PERFORM 0210-READ-TRANSACTION   THRU 0210-EXIT.
003760     PERFORM 0200-PROCESS-TRANSACTIONS THRU 0200-EXIT
003770             UNTIL WS-NO-MORE-TRANS.
003780     ADD 1 TO WS-PAGE-NO.
003790     PERFORM 0120-PRINT-PAGE-HEADING THRU 0120-EXIT.
003800     PERFORM 0900-PRINT-SUMMARY  THRU 0900-EXIT.
003810     PERFORM 0950-TERMINATE      THRU 0950-EXIT.
003820     GOBACK.
003830*
003840 0110-OPEN-FILES.
003850     OPEN INPUT  TRAN-FILE
003860          OUTPUT JOURNAL-FILE
003870                 AMORT-FILE
003880                 REPORT-FILE.
003890     IF WS-TRANFILE-STATUS NOT = '00'
003900         DISPLAY 'FASPOST1 - ERROR OPENING TRANFILE.  RC: '
003910                 WS-TRANFILE-STATUS
003920         MOVE 16 TO RETURN-CODE
003930         MOVE 'Y' TO WS-TRAN-EOF
003940     END-IF.
003950     IF WS-JRNLFILE-STATUS NOT = '00'
003960         DISPLAY 'FASPOST1 - ERROR OPENING JRNLFILE.  RC: '
003970                 WS-JRNLFILE-STATUS
003980         MOVE 16 TO RETURN-CODE
003990         MOVE 'Y' TO WS-TRAN-EOF
004000     END-IF.
004010     IF WS-AMRTFILE-STATUS NOT = '00'
004020         DISPLAY 'FASPOST1 - ERROR OPENING AMRTFILE.  RC: '
004030                 WS-AMRTFILE-STATUS
004040         MOVE 16 TO RETURN-CODE
004050         MOVE 'Y' TO WS-TRAN-EOF
004060     END-IF.
004070     IF WS-RPTFILE-STATUS NOT = '00'
004080         DISPLAY 'FASPOST1 - ERROR OPENING RPTFILE.  RC: '
004090                 WS-RPTFILE-STATUS
004100         MOVE 16 TO RETURN-CODE
004110         MOVE 'Y' TO WS-TRAN-EOF
004120     END-IF.
004130     ACCEPT WS-RUN-DATE-N FROM DATE.
004140 0110-EXIT.
004150     EXIT.
004160*
004170*    STANDARD TOTALS TABLE IS LOADED IN FAS-NUMBER ORDER (04, 07,
004180*    10, 28, 32) SO THE SUMMARY BLOCK PRINTS LOWEST STANDARD
004190*    FIRST.  WS-STD-IDX FOR A GIVEN TRANSACTION IS SET BY
004200*    0320-SET-STANDARD-INFO TO MATCH THIS ORDER.
004210*
004220 0130-INIT-STD-TABLE.
004230     MOVE 'FAS-04' TO WS-STD-ID(1).
004240     MOVE 'FAS 4 - FOREIGN CURRENCY' TO WS-STD-NAME(1).
004250     MOVE 'FAS-07' TO WS-STD-ID(2).
004260     MOVE 'FAS 7 - SALAM'            TO WS-STD-NAME(2).
004270     MOVE 'FAS-10' TO WS-STD-ID(3).
004280     MOVE 'FAS 10 - ISTISNAA'        TO WS-STD-NAME(3).
004290     MOVE 'FAS-28' TO WS-STD-ID(4).
004300     MOVE 'FAS 28 - MURABAHA'        TO WS-STD-NAME(4).
004310     MOVE 'FAS-32' TO WS-STD-ID(5).
004320     MOVE 'FAS 32 - IJARAH'          TO WS-STD-NAME(5).
004330     MOVE 0 TO WS-STD-COUNT(1)   WS-STD-COUNT(2)   WS-STD-COUNT(3)
004340               WS-STD-COUNT(4)   WS-STD-COUNT(5).
004350     MOVE 0 TO WS-STD-DEBITS(1)  WS-STD-DEBITS(2)  WS-STD-DEBITS(3)
004360               WS-STD-DEBITS(4)  WS-STD-DEBITS(5).
004370     MOVE 0 TO WS-STD-CREDITS(1) WS-STD-CREDITS(2) WS-STD-CREDITS(3)
004380               WS-STD-CREDITS(4) WS-STD-CREDITS(5).
004390 0130-EXIT.
004400     EXIT.
004410*
004420 0120-PRINT-PAGE-HEADING.
004430     MOVE WS-RUN-MM TO RPT-RUN-MM.
004440     MOVE WS-RUN-DD TO RPT-RUN-DD.
004450     MOVE WS-RUN-YY TO RPT-RUN-YY.
004460     MOVE WS-PAGE-NO TO RPT-PAGE-NO.
004470     WRITE REPORT-RECORD FROM RPT-PAGE-HEADING AFTER PAGE.
004480     IF WS-RPTFILE-STATUS NOT = '00'
004490         DISPLAY 'FASPOST1 - REPORT WRITE ERROR.  RC: '
004500                 WS-RPTFILE-STATUS
004510     END-IF.
004520 0120-EXIT.
004530     EXIT.
004540*
004550 0200-PROCESS-TRANSACTIONS.
004560     ADD 1 TO WS-TRAN-RECS-READ.
004570     MOVE 0     TO WS-TXN-SEQ.
004580     MOVE 0     TO WS-TXN-DEBIT-TOTAL.
004590     MOVE 0     TO WS-TXN-CREDIT-TOTAL.
004600     MOVE 'N'   TO WS-OUT-OF-BALANCE-SW.
004610     PERFORM 0300-CLASSIFY-STANDARD    THRU 0300-EXIT.
004620     PERFORM 0320-SET-STANDARD-INFO    THRU 0320-EXIT.
004630     PERFORM 0400-ANALYZE-TRANSACTION  THRU 0400-EXIT.
004640     PERFORM 0500-CALCULATE-STANDARD   THRU 0500-EXIT.
004650     PERFORM 0810-PRINT-TXN-HEADER     THRU 0810-EXIT.
004660     PERFORM 0820-PRINT-CALC-LINES     THRU 0820-EXIT.
004670     PERFORM 0600-GENERATE-JOURNAL     THRU 0600-EXIT.
004680     IF WS-STANDARD-ID = 'FAS-32'
004690         PERFORM 0700-GENERATE-AMORT-SCHED THRU 0700-EXIT
004700     END-IF.
004710     PERFORM 0830-PRINT-TXN-TOTAL       THRU 0830-EXIT.
004720     PERFORM 0210-READ-TRANSACTION      THRU 0210-EXIT.
004730 0200-EXIT.
004740     EXIT.
004750*
004760 0210-READ-TRANSACTION.
004770     READ TRAN-FILE
004780         AT END MOVE 'Y' TO WS-TRAN-EOF.
004790     EVALUATE WS-TRANFILE-STATUS
004800        WHEN '00'
004810             CONTINUE
004820        WHEN '10'
004830             MOVE 'Y' TO WS-TRAN-EOF
004840        WHEN OTHER
004850             DISPLAY 'FASPOST1 - TRANFILE READ ERROR.  RC: '
004860                     WS-TRANFILE-STATUS
004870             MOVE 'Y' TO WS-TRAN-EOF
004880     END-EVALUATE.
004890 0210-EXIT.
004900     EXIT.
004910*
004920*    CLASSIFY-STANDARD FIRST TRIES THE FOUR-LETTER TYPE CODE.  THE
004930*    IJARAH PAIR (IJAR/IJMB) SHARE THE SAME TWO-BYTE FAMILY CODE,
004940*    SO THAT PAIR IS TESTED ON TRAN-TYPE-FAMILY ALONE RATHER THAN
004950*    AS TWO SEPARATE WHEN CLAUSES.  CODES NOT RECOGNIZED (INCLUD-
004960*    ING SPACES) FALL THROUGH TO 0310, WHICH CLASSIFIES BY WHICH
004970*    AMOUNT/TERM FIELDS THE UPSTREAM SYSTEM ACTUALLY POPULATED.      CL*04
004980*
004990 0300-CLASSIFY-STANDARD.
005000     MOVE SPACES TO WS-STANDARD-ID.
005010     EVALUATE TRUE
005020        WHEN TRAN-TYPE-CODE = 'SALM'
005030        WHEN TRAN-TYPE-CODE = 'PSAL'
005040             MOVE 'FAS-07' TO WS-STANDARD-ID
005050        WHEN TRAN-TYPE-CODE = 'ISTI'
005060        WHEN TRAN-TYPE-CODE = 'PIST'
005070             MOVE 'FAS-10' TO WS-STANDARD-ID
005080        WHEN TRAN-TYPE-CODE = 'MURA'
005090             MOVE 'FAS-28' TO WS-STANDARD-ID
005100        WHEN TRAN-TYPE-FAMILY = 'IJ'
005110             MOVE 'FAS-32' TO WS-STANDARD-ID
005120        WHEN TRAN-TYPE-CODE = 'FCUR'
005130             MOVE 'FAS-04' TO WS-STANDARD-ID
005140        WHEN OTHER
005150             PERFORM 0310-CLASSIFY-BY-FIELDS THRU 0310-EXIT
005160     END-EVALUATE.
005170 0300-EXIT.
005180     EXIT.
005190*
005200 0310-CLASSIFY-BY-FIELDS.
005210     IF TRAN-AMOUNT-1 > 0 AND TRAN-TERM-YEARS > 0
005220                          AND TRAN-ANNUAL-RENTAL > 0
005230         MOVE 'FAS-32' TO WS-STANDARD-ID
005240     ELSE
005250     IF TRAN-AMOUNT-1 > 0 AND TRAN-AMOUNT-2 > 0
005260          AND (TRAN-TERM-MONTHS > 0 OR TRAN-TERM-YEARS > 0)
005270         MOVE 'FAS-28' TO WS-STANDARD-ID
005280     ELSE
005290     IF TRAN-AMOUNT-1 > 0 AND TRAN-AMOUNT-2 > 0
005300         MOVE 'FAS-10' TO WS-STANDARD-ID
005310     ELSE
005320     IF TRAN-AMOUNT-1 > 0
005330         MOVE 'FAS-07' TO WS-STANDARD-ID
005340     ELSE
005350         MOVE 'FAS-32' TO WS-STANDARD-ID
005360     END-IF
005370     END-IF
005380     END-IF
005390     END-IF.
005400 0310-EXIT.
005410     EXIT.
005420*
005430 0320-SET-STANDARD-INFO.
005440     EVALUATE WS-STANDARD-ID
005450        WHEN 'FAS-04'
005460             MOVE 1 TO WS-STD-IDX
005470             MOVE 'FAS 4 - FOREIGN CURRENCY'  TO WS-STANDARD-NAME
005480        WHEN 'FAS-07'
005490             MOVE 2 TO WS-STD-IDX
005500             MOVE 'FAS 7 - SALAM'             TO WS-STANDARD-NAME
005510        WHEN 'FAS-10'
005520             MOVE 3 TO WS-STD-IDX
005530             MOVE 'FAS 10 - ISTISNAA'         TO WS-STANDARD-NAME
005540        WHEN 'FAS-28'
005550             MOVE 4 TO WS-STD-IDX
005560             MOVE 'FAS 28 - MURABAHA'         TO WS-STANDARD-NAME
005570        WHEN 'FAS-32'
005580             MOVE 5 TO WS-STD-IDX
005590             MOVE 'FAS 32 - IJARAH'           TO WS-STANDARD-NAME
005600     END-EVALUATE.
005610 0320-EXIT.
005620     EXIT.
005630*
005640*    ANALYZE-TRANSACTION SETS THE PARALLEL/MBT SWITCHES AND A
005650*    DISPLAY SUBTYPE NAME FOR THE REPORT.  A TYPE CODE THAT WAS
005660*    NOT RECOGNIZED BY 0300 (AND THEREFORE CLASSIFIED BY FIELDS)
005670*    NEVER MATCHES PSAL/PIST/IJMB HERE, SO IT DEFAULTS TO THE
005680*    REGULAR (NON-PARALLEL, NON-MBT) SUBTYPE, WHICH IS CORRECT.
005690*
005700 0400-ANALYZE-TRANSACTION.
005710     MOVE 'N' TO WS-PARALLEL-SW.
005720     MOVE 'N' TO WS-MBT-SW.
005730     EVALUATE WS-STANDARD-ID
005740        WHEN 'FAS-07'
005750             IF TRAN-TYPE-CODE = 'PSAL'
005760                 MOVE 'Y' TO WS-PARALLEL-SW
005770                 MOVE 'PARALLEL SALAM' TO WS-SUBTYPE-NAME
005780             ELSE
005790                 MOVE 'SALAM' TO WS-SUBTYPE-NAME
005800             END-IF
005810        WHEN 'FAS-10'
005820             IF TRAN-TYPE-CODE = 'PIST'
005830                 MOVE 'Y' TO WS-PARALLEL-SW
005840                 MOVE 'PARALLEL ISTISNAA' TO WS-SUBTYPE-NAME
005850             ELSE
005860                 MOVE 'ISTISNAA' TO WS-SUBTYPE-NAME
005870             END-IF
005880        WHEN 'FAS-28'
005890             MOVE 'MURABAHA' TO WS-SUBTYPE-NAME
005900        WHEN 'FAS-32'
005910             IF TRAN-TYPE-CODE = 'IJMB'
005920                 MOVE 'Y' TO WS-MBT-SW
005930                 MOVE 'IJARAH MUNTAHIA BITTAMLEEK' TO
005940                         WS-SUBTYPE-NAME
005950             ELSE
005960                 MOVE 'IJARAH' TO WS-SUBTYPE-NAME
005970             END-IF
005980        WHEN 'FAS-04'
005990             MOVE 'FOREIGN CURRENCY PURCHASE' TO WS-SUBTYPE-NAME
006000     END-EVALUATE.
006010 0400-EXIT.
006020     EXIT.
006030*
006040 0500-CALCULATE-STANDARD.
006050     MOVE 0 TO WS-PROFIT-AMOUNT    WS-FINANCING-MONTHS
006060               WS-MONTHLY-PROFIT   WS-ADDITIONAL-COSTS
006070               WS-LEASE-TERM-YEARS WS-PRIME-COST
006080               WS-ROU-ASSET-VALUE  WS-TOTAL-RENTALS
006090               WS-DEFERRED-COST    WS-TERM-VALUE-DIFF
006100               WS-AMORTIZABLE-AMT  WS-ANNUAL-AMORT
006110               WS-CALC-LOCAL-AMT   WS-CALC-FOREIGN-AMT.
006120     EVALUATE WS-STANDARD-ID
006130        WHEN 'FAS-07'
006140             PERFORM 0510-CALC-FAS7-SALAM    THRU 0510-EXIT
006150        WHEN 'FAS-10'
006160             PERFORM 0520-CALC-FAS10-ISTISNA THRU 0520-EXIT
006170        WHEN 'FAS-28'
006180             PERFORM 0530-CALC-FAS28-MURABAHA THRU 0530-EXIT
006190        WHEN 'FAS-32'
006200             PERFORM 0540-CALC-FAS32-IJARAH  THRU 0540-EXIT
006210        WHEN 'FAS-04'
006220             PERFORM 0550-CALC-FAS4-FOREIGN  THRU 0550-EXIT
006230     END-EVALUATE.
006240 0500-EXIT.
006250     EXIT.
006260*
006270*    FAS 7 - SALAM.  PROFIT = SELLING PRICE LESS SALAM CAPITAL,
006280*    OR ZERO WHEN NO SELLING PRICE WAS EXTRACTED (REGULAR SALAM
006290*    HAS NO SELLING LEG UNTIL THE PARALLEL CONTRACT IS BOOKED).
006300*
006310 0510-CALC-FAS7-SALAM.
006320     IF TRAN-AMOUNT-2 > 0
006330         COMPUTE WS-PROFIT-AMOUNT =
006340                 TRAN-AMOUNT-2 - TRAN-AMOUNT-1
006350     ELSE
006360         MOVE 0 TO WS-PROFIT-AMOUNT
006370     END-IF.
006380 0510-EXIT.
006390     EXIT.
006400*
006410*    FAS 10 - ISTISNAA.  PROFIT = CONTRACT VALUE LESS ESTIMATED
006420*    MANUFACTURING COST.  MAY BE NEGATIVE - A LOSS-MAKING
006430*    CONTRACT IS STILL POSTED, NOT REJECTED.
006440*
006450 0520-CALC-FAS10-ISTISNA.
006460     COMPUTE WS-PROFIT-AMOUNT =
006470             TRAN-AMOUNT-1 - TRAN-AMOUNT-2.
006480 0520-EXIT.
006490     EXIT.
006500*
006510*    FAS 28 - MURABAHA.  FINANCING PERIOD IS TERM-YEARS * 12
006520*    WHEN TERM-YEARS IS POPULATED, ELSE TERM-MONTHS AS EXTRACTED.
006530*    MONTHLY PROFIT IS DEFERRED PROFIT SPREAD EVENLY OVER THE
006540*    FINANCING PERIOD - CORRECTED TO USE THE COMPUTED PERIOD,      CL*11
006550*    NOT THE RAW EXTRACT FIELD, PER AUDIT 02-07.                   CL*11
006560*
006570 0530-CALC-FAS28-MURABAHA.
006580     IF TRAN-TERM-YEARS > 0
006590         COMPUTE WS-FINANCING-MONTHS = TRAN-TERM-YEARS * 12
006600     ELSE
006610         MOVE TRAN-TERM-MONTHS TO WS-FINANCING-MONTHS
006620     END-IF.
006630     COMPUTE WS-PROFIT-AMOUNT =
006640             TRAN-AMOUNT-2 - TRAN-AMOUNT-1.
006650     IF WS-FINANCING-MONTHS = 0
006660         MOVE 0 TO WS-MONTHLY-PROFIT
006670     ELSE
006680         COMPUTE WS-MONTHLY-PROFIT ROUNDED =
006690                 WS-PROFIT-AMOUNT / WS-FINANCING-MONTHS
006700     END-IF.
006710 0530-EXIT.
006720     EXIT.
006730*
006740*    FAS 32 - IJARAH / IJARAH MUNTAHIA BITTAMLEEK.  LEASE TERM
006750*    DEFAULTS TO 5 YEARS WHEN THE EXTRACT HAS NO TERM-YEARS
006760*    (SHORT-FORM FEED FROM THE LEASING DESK).  ANNUAL AMORTIZATION
006770*    DIVIDES BY LEASE-TERM-YEARS, NOT TOTAL MONTHS - SEE AUDIT
006780*    FINDING 96-03, CORRECTED 01/09/96.                            CL*06
006790*
006800 0540-CALC-FAS32-IJARAH.
006810     MOVE TRAN-AMOUNT-2 TO WS-ADDITIONAL-COSTS.
006820     IF TRAN-TERM-YEARS = 0
006830         MOVE 5 TO WS-LEASE-TERM-YEARS
006840     ELSE
006850         MOVE TRAN-TERM-YEARS TO WS-LEASE-TERM-YEARS
006860     END-IF.
006870     COMPUTE WS-PRIME-COST =
006880             TRAN-AMOUNT-1 + WS-ADDITIONAL-COSTS.
006890     COMPUTE WS-ROU-ASSET-VALUE =
006900             WS-PRIME-COST - TRAN-TRANSFER-PRICE.
006910     COMPUTE WS-TOTAL-RENTALS =
006920             TRAN-ANNUAL-RENTAL * WS-LEASE-TERM-YEARS.
006930     COMPUTE WS-DEFERRED-COST =
006940             WS-TOTAL-RENTALS - WS-ROU-ASSET-VALUE.
006950     COMPUTE WS-TERM-VALUE-DIFF =
006960             TRAN-RESIDUAL-VALUE - TRAN-TRANSFER-PRICE.
006970     COMPUTE WS-AMORTIZABLE-AMT =
006980             WS-ROU-ASSET-VALUE - WS-TERM-VALUE-DIFF.
006990     IF WS-LEASE-TERM-YEARS = 0
007000         MOVE 0 TO WS-ANNUAL-AMORT
007010     ELSE
007020         COMPUTE WS-ANNUAL-AMORT ROUNDED =
007030                 WS-AMORTIZABLE-AMT / WS-LEASE-TERM-YEARS
007040     END-IF.
007050 0540-EXIT.
007060     EXIT.
007070*
007080*    FAS 4 - FOREIGN CURRENCY TRANSLATION.  WITH NO USABLE
007090*    EXCHANGE RATE ON THE EXTRACT, BOTH CALCULATED AMOUNTS ARE
007100*    LEFT AT ZERO AND THE ENTRY POSTS AS A ZERO-VALUE SUSPENSE
007110*    LINE FOR MANUAL FOLLOW-UP.  THE NUMERIC-CLASS EDIT BELOW
007120*    CATCHES A GARBLED RATE THAT STILL HAPPENS TO TEST > 0.         CL*14
007130*
007140 0550-CALC-FAS4-FOREIGN.
007150     MOVE TRAN-EXCHANGE-RATE TO WS-TYPE-CHECK-AMT.
007160     IF TRAN-EXCHANGE-RATE > 0 AND WS-TYPE-CHECK-DIGITS IS
007170                                   NUMERIC-CLASS
007180         IF TRAN-AMOUNT-1 > 0
007190             COMPUTE WS-CALC-LOCAL-AMT ROUNDED =
007200                     TRAN-AMOUNT-1 * TRAN-EXCHANGE-RATE
007210         ELSE
007220             MOVE 0 TO WS-CALC-LOCAL-AMT
007230         END-IF
007240         IF TRAN-AMOUNT-2 > 0
007250             COMPUTE WS-CALC-FOREIGN-AMT ROUNDED =
007260                     TRAN-AMOUNT-2 / TRAN-EXCHANGE-RATE
007270         ELSE
007280             MOVE 0 TO WS-CALC-FOREIGN-AMT
007290         END-IF
007300     ELSE
007310         MOVE 0 TO WS-CALC-LOCAL-AMT
007320         MOVE 0 TO WS-CALC-FOREIGN-AMT
007330     END-IF.
007340 0550-EXIT.
007350     EXIT.
007360*
007370 0600-GENERATE-JOURNAL.
007380     EVALUATE WS-STANDARD-ID
007390        WHEN 'FAS-07'
007400             PERFORM 0610-POST-FAS7-ENTRIES  THRU 0610-EXIT
007410        WHEN 'FAS-10'
007420             PERFORM 0620-POST-FAS10-ENTRIES THRU 0620-EXIT
007430        WHEN 'FAS-28'
007440             PERFORM 0630-POST-FAS28-ENTRIES THRU 0630-EXIT
007450        WHEN 'FAS-32'
007460             PERFORM 0640-POST-FAS32-ENTRIES THRU 0640-EXIT
007470        WHEN 'FAS-04'
007480             PERFORM 0650-POST-FAS4-ENTRIES  THRU 0650-EXIT
007490     END-EVALUATE.
007500 0600-EXIT.
007510     EXIT.
007520*
007530 0610-POST-FAS7-ENTRIES.
007540     MOVE 'SALAM FINANCING'        TO WS-JE-WORK-ACCOUNT.
007550     MOVE TRAN-AMOUNT-1            TO WS-JE-WORK-DEBIT.
007560     MOVE 0                        TO WS-JE-WORK-CREDIT.
007570     PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT.
007580     MOVE 'CASH / BANK'            TO WS-JE-WORK-ACCOUNT.
007590     MOVE 0                        TO WS-JE-WORK-DEBIT.
007600     MOVE TRAN-AMOUNT-1            TO WS-JE-WORK-CREDIT.
007610     PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT.
007620     IF WS-IS-PARALLEL
007630         MOVE 'CASH / BANK'          TO WS-JE-WORK-ACCOUNT
007640         MOVE TRAN-AMOUNT-2          TO WS-JE-WORK-DEBIT
007650         MOVE 0                      TO WS-JE-WORK-CREDIT
007660         PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT
007670         MOVE 'SALAM REVENUE'        TO WS-JE-WORK-ACCOUNT
007680         MOVE 0                      TO WS-JE-WORK-DEBIT
007690         MOVE TRAN-AMOUNT-2          TO WS-JE-WORK-CREDIT
007700         PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT
007710         MOVE 'SALAM COST'           TO WS-JE-WORK-ACCOUNT
007720         MOVE TRAN-AMOUNT-1          TO WS-JE-WORK-DEBIT
007730         MOVE 0                      TO WS-JE-WORK-CREDIT
007740         PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT
007750         MOVE 'SALAM FINANCING'      TO WS-JE-WORK-ACCOUNT
007760         MOVE 0                      TO WS-JE-WORK-DEBIT
007770         MOVE TRAN-AMOUNT-1          TO WS-JE-WORK-CREDIT
007780         PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT
007790         MOVE 'SALAM REVENUE'        TO WS-JE-WORK-ACCOUNT
007800         MOVE TRAN-AMOUNT-2          TO WS-JE-WORK-DEBIT
007810         MOVE 0                      TO WS-JE-WORK-CREDIT
007820         PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT
007830         MOVE 'PROFIT ON SALAM'      TO WS-JE-WORK-ACCOUNT
007840         MOVE 0                      TO WS-JE-WORK-DEBIT
007850         MOVE WS-PROFIT-AMOUNT       TO WS-JE-WORK-CREDIT
007860         PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT
007870     END-IF.
007880 0610-EXIT.
007890     EXIT.
007900*
007910 0620-POST-FAS10-ENTRIES.
007920     MOVE 'ISTISNAA RECEIVABLES'   TO WS-JE-WORK-ACCOUNT.
007930     MOVE TRAN-AMOUNT-1            TO WS-JE-WORK-DEBIT.
007940     MOVE 0                        TO WS-JE-WORK-CREDIT.
007950     PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT.
007960     MOVE 'ISTISNAA REVENUE'       TO WS-JE-WORK-ACCOUNT.
007970     MOVE 0                        TO WS-JE-WORK-DEBIT.
007980     MOVE TRAN-AMOUNT-1            TO WS-JE-WORK-CREDIT.
007990     PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT.
008000     IF WS-IS-PARALLEL
008010         MOVE 'WORK IN PROGRESS'     TO WS-JE-WORK-ACCOUNT
008020         MOVE TRAN-AMOUNT-2          TO WS-JE-WORK-DEBIT
008030         MOVE 0                      TO WS-JE-WORK-CREDIT
008040         PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT
008050         MOVE 'ISTISNAA PAYABLE'     TO WS-JE-WORK-ACCOUNT
008060         MOVE 0                      TO WS-JE-WORK-DEBIT
008070         MOVE TRAN-AMOUNT-2          TO WS-JE-WORK-CREDIT
008080         PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT
008090         MOVE 'COST OF ISTISNAA'     TO WS-JE-WORK-ACCOUNT
008100         MOVE TRAN-AMOUNT-2          TO WS-JE-WORK-DEBIT
008110         MOVE 0                      TO WS-JE-WORK-CREDIT
008120         PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT
008130         MOVE 'WORK IN PROGRESS'     TO WS-JE-WORK-ACCOUNT
008140         MOVE 0                      TO WS-JE-WORK-DEBIT
008150         MOVE TRAN-AMOUNT-2          TO WS-JE-WORK-CREDIT
008160         PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT
008170         MOVE 'ISTISNAA REVENUE'     TO WS-JE-WORK-ACCOUNT
008180         MOVE TRAN-AMOUNT-1          TO WS-JE-WORK-DEBIT
008190         MOVE 0                      TO WS-JE-WORK-CREDIT
008200         PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT
008210         MOVE 'PROFIT ON ISTISNAA'   TO WS-JE-WORK-ACCOUNT
008220         MOVE 0                      TO WS-JE-WORK-DEBIT
008230         MOVE WS-PROFIT-AMOUNT       TO WS-JE-WORK-CREDIT
008240         PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT
008250     END-IF.
008260 0620-EXIT.
008270     EXIT.
008280*
008290 0630-POST-FAS28-ENTRIES.
008300     MOVE 'MURABAHA ASSET'          TO WS-JE-WORK-ACCOUNT.
008310     MOVE TRAN-AMOUNT-1             TO WS-JE-WORK-DEBIT.
008320     MOVE 0                         TO WS-JE-WORK-CREDIT.
008330     PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT.
008340     MOVE 'CASH / BANK'             TO WS-JE-WORK-ACCOUNT.
008350     MOVE 0                         TO WS-JE-WORK-DEBIT.
008360     MOVE TRAN-AMOUNT-1             TO WS-JE-WORK-CREDIT.
008370     PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT.
008380     MOVE 'MURABAHA RECEIVABLE'     TO WS-JE-WORK-ACCOUNT.
008390     MOVE TRAN-AMOUNT-2             TO WS-JE-WORK-DEBIT.
008400     MOVE 0                         TO WS-JE-WORK-CREDIT.
008410     PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT.
008420     MOVE 'MURABAHA ASSET'          TO WS-JE-WORK-ACCOUNT.
008430     MOVE 0                         TO WS-JE-WORK-DEBIT.
008440     MOVE TRAN-AMOUNT-1             TO WS-JE-WORK-CREDIT.
008450     PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT.
008460     MOVE 'DEFERRED PROFIT'         TO WS-JE-WORK-ACCOUNT.
008470     MOVE 0                         TO WS-JE-WORK-DEBIT.
008480     MOVE WS-PROFIT-AMOUNT          TO WS-JE-WORK-CREDIT.
008490     PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT.
008500     MOVE 'DEFERRED PROFIT'         TO WS-JE-WORK-ACCOUNT.
008510     MOVE WS-MONTHLY-PROFIT         TO WS-JE-WORK-DEBIT.
008520     MOVE 0                         TO WS-JE-WORK-CREDIT.
008530     PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT.
008540     MOVE 'INCOME ON MURABAHA FINANCING' TO WS-JE-WORK-ACCOUNT.
008550     MOVE 0                         TO WS-JE-WORK-DEBIT.
008560     MOVE WS-MONTHLY-PROFIT         TO WS-JE-WORK-CREDIT.
008570     PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT.
008580 0630-EXIT.
008590     EXIT.
008600*
008610*    IJMB OWNERSHIP TRANSFER ENTRIES ADDED 06/21/95, AT077.         CL*05
008620*
008630 0640-POST-FAS32-ENTRIES.
008640     MOVE 'RIGHT OF USE ASSET (ROU)' TO WS-JE-WORK-ACCOUNT.
008650     MOVE WS-ROU-ASSET-VALUE        TO WS-JE-WORK-DEBIT.
008660     MOVE 0                         TO WS-JE-WORK-CREDIT.
008670     PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT.
008680     MOVE 'DEFERRED IJARAH COST'    TO WS-JE-WORK-ACCOUNT.
008690     MOVE WS-DEFERRED-COST          TO WS-JE-WORK-DEBIT.
008700     MOVE 0                         TO WS-JE-WORK-CREDIT.
008710     PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT.
008720     MOVE 'IJARAH LIABILITY'        TO WS-JE-WORK-ACCOUNT.
008730     MOVE 0                         TO WS-JE-WORK-DEBIT.
008740     MOVE WS-TOTAL-RENTALS          TO WS-JE-WORK-CREDIT.
008750     PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT.
008760     IF TRAN-ANNUAL-RENTAL NOT = 0
008770         MOVE 'IJARAH LIABILITY'      TO WS-JE-WORK-ACCOUNT
008780         MOVE TRAN-ANNUAL-RENTAL      TO WS-JE-WORK-DEBIT
008790         MOVE 0                       TO WS-JE-WORK-CREDIT
008800         PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT
008810         MOVE 'CASH / BANK'           TO WS-JE-WORK-ACCOUNT
008820         MOVE 0                       TO WS-JE-WORK-DEBIT
008830         MOVE TRAN-ANNUAL-RENTAL      TO WS-JE-WORK-CREDIT
008840         PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT
008850     END-IF.
008860     IF WS-ANNUAL-AMORT NOT = 0
008870         MOVE 'IJARAH EXPENSE'        TO WS-JE-WORK-ACCOUNT
008880         MOVE WS-ANNUAL-AMORT         TO WS-JE-WORK-DEBIT
008890         MOVE 0                       TO WS-JE-WORK-CREDIT
008900         PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT
008910         MOVE 'ACCUMULATED AMORTIZATION' TO WS-JE-WORK-ACCOUNT
008920         MOVE 0                       TO WS-JE-WORK-DEBIT
008930         MOVE WS-ANNUAL-AMORT         TO WS-JE-WORK-CREDIT
008940         PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT
008950     END-IF.
008960     IF WS-IS-MBT AND TRAN-TRANSFER-PRICE NOT = 0
008970         MOVE 'ASSET'                 TO WS-JE-WORK-ACCOUNT
008980         MOVE TRAN-TRANSFER-PRICE     TO WS-JE-WORK-DEBIT
008990         MOVE 0                       TO WS-JE-WORK-CREDIT
009000         PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT
009010         MOVE 'RIGHT OF USE ASSET (ROU)' TO WS-JE-WORK-ACCOUNT
009020         MOVE 0                       TO WS-JE-WORK-DEBIT
009030         MOVE WS-ROU-ASSET-VALUE      TO WS-JE-WORK-CREDIT
009040         PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT
009050         MOVE 'CASH / BANK'           TO WS-JE-WORK-ACCOUNT
009060         MOVE 0                       TO WS-JE-WORK-DEBIT
009070         MOVE TRAN-TRANSFER-PRICE     TO WS-JE-WORK-CREDIT
009080         PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT
009090     END-IF.
009100 0640-EXIT.
009110     EXIT.
009120*
009130 0650-POST-FAS4-ENTRIES.
009140     MOVE 'ASSET / EXPENSE'        TO WS-JE-WORK-ACCOUNT.
009150     MOVE WS-CALC-LOCAL-AMT        TO WS-JE-WORK-DEBIT.
009160     MOVE 0                        TO WS-JE-WORK-CREDIT.
009170     PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT.
009180     MOVE 'CASH / BANK'            TO WS-JE-WORK-ACCOUNT.
009190     MOVE 0                        TO WS-JE-WORK-DEBIT.
009200     MOVE WS-CALC-LOCAL-AMT        TO WS-JE-WORK-CREDIT.
009210     PERFORM 0660-WRITE-JOURNAL-LINE THRU 0660-EXIT.
009220 0650-EXIT.
009230     EXIT.
009240*
009250 0660-WRITE-JOURNAL-LINE.
009260     ADD 1 TO WS-TXN-SEQ.
009270     MOVE TRAN-ID            TO JE-TXN-ID.
009280     MOVE WS-STANDARD-ID     TO JE-STANDARD.
009290     MOVE WS-TXN-SEQ         TO JE-SEQ.
009300     MOVE WS-JE-WORK-ACCOUNT TO JE-ACCOUNT.
009310     MOVE WS-JE-WORK-DEBIT   TO JE-DEBIT.
009320     MOVE WS-JE-WORK-CREDIT  TO JE-CREDIT.
009330     MOVE SPACES             TO FILLER IN JOURNAL-ENTRY-RECORD.
009340     WRITE JOURNAL-ENTRY-RECORD.
009350     IF WS-JRNLFILE-STATUS NOT = '00'
009360         DISPLAY 'FASPOST1 - JRNLFILE WRITE ERROR.  RC: '
009370                 WS-JRNLFILE-STATUS
009380     END-IF.
009390     ADD 1 TO WS-JRNL-RECS-WRITTEN.
009400     ADD WS-JE-WORK-DEBIT  TO WS-TXN-DEBIT-TOTAL.
009410     ADD WS-JE-WORK-CREDIT TO WS-TXN-CREDIT-TOTAL.
009420     PERFORM 0825-PRINT-JE-DETAIL THRU 0825-EXIT.
009430 0660-EXIT.
009440     EXIT.
009450*
009460*    AMORTIZATION SCHEDULE - IJARAH AND IJARAH-MBT ONLY.  PERIODS
009470*    RUN 1 THRU LEASE-TERM-YEARS * 12.  REMAINING BALANCES ARE
009480*    CARRIED FORWARD MONTH TO MONTH STARTING FROM THE FULL
009490*    ROU-ASSET-VALUE AND DEFERRED-COST COMPUTED IN 0540.  THE
009500*    LAST PERIOD ABSORBS NO ROUNDING ADJUSTMENT - A SMALL
009510*    RESIDUAL BALANCE AFTER THE FINAL PERIOD IS NORMAL AND IS
009520*    LEFT FOR THE GENERAL LEDGER RECONCILIATION RUN TO CLEAR.
009530*
009540 0700-GENERATE-AMORT-SCHED.
009550     COMPUTE WS-AMORT-PERIODS = WS-LEASE-TERM-YEARS * 12.
009560     COMPUTE WS-MONTHLY-RENTAL ROUNDED = TRAN-ANNUAL-RENTAL / 12.
009570     IF WS-AMORT-PERIODS = 0
009580         MOVE 0 TO WS-MONTHLY-AMORT
009590         MOVE 0 TO WS-MONTHLY-DEF-AMORT
009600     ELSE
009610         COMPUTE WS-MONTHLY-AMORT ROUNDED =
009620                 WS-AMORTIZABLE-AMT / WS-AMORT-PERIODS
009630         COMPUTE WS-MONTHLY-DEF-AMORT ROUNDED =
009640                 WS-DEFERRED-COST / WS-AMORT-PERIODS
009650     END-IF.
009660     MOVE WS-ROU-ASSET-VALUE TO WS-REMAINING-ROU.
009670     MOVE WS-DEFERRED-COST  TO WS-REMAINING-DEF.
009680     PERFORM 0710-WRITE-AMORT-PERIOD THRU 0710-EXIT
009690             VARYING WS-AMORT-PERIOD-NO FROM 1 BY 1
009700             UNTIL WS-AMORT-PERIOD-NO > WS-AMORT-PERIODS.
009710 0700-EXIT.
009720     EXIT.
009730*
009740 0710-WRITE-AMORT-PERIOD.
009750     SUBTRACT WS-MONTHLY-AMORT     FROM WS-REMAINING-ROU.
009760     SUBTRACT WS-MONTHLY-DEF-AMORT FROM WS-REMAINING-DEF.
009770     MOVE TRAN-ID              TO AM-TXN-ID.
009780     MOVE WS-AMORT-PERIOD-NO   TO AM-PERIOD.
009790     MOVE WS-MONTHLY-RENTAL    TO AM-MONTHLY-RENTAL.
009800     MOVE WS-MONTHLY-AMORT     TO AM-ROU-AMORT.
009810     MOVE WS-REMAINING-ROU     TO AM-REMAINING-ROU.
009820     MOVE WS-MONTHLY-DEF-AMORT TO AM-DEF-COST-AMORT.
009830     MOVE WS-REMAINING-DEF     TO AM-REMAINING-DEF.
009840     MOVE SPACES               TO FILLER IN AMORT-SCHEDULE-RECORD.
009850     WRITE AMORT-SCHEDULE-RECORD.
009860     IF WS-AMRTFILE-STATUS NOT = '00'
009870         DISPLAY 'FASPOST1 - AMRTFILE WRITE ERROR.  RC: '
009880                 WS-AMRTFILE-STATUS
009890     END-IF.
009900     ADD 1 TO WS-AMRT-RECS-WRITTEN.
009910 0710-EXIT.
009920     EXIT.
009930*
009940 0810-PRINT-TXN-HEADER.
009950     MOVE TRAN-ID          TO RPT-TXN-ID.
009960     MOVE WS-STANDARD-NAME TO RPT-STANDARD-NAME.
009970     MOVE TRAN-ENTITY-NAME TO RPT-ENTITY-NAME.
009980     MOVE TRAN-COUNTERPARTY TO RPT-COUNTERPARTY.
009990     WRITE REPORT-RECORD FROM RPT-TXN-HEADER AFTER 2.
010000     IF WS-RPTFILE-STATUS NOT = '00'
010010         DISPLAY 'FASPOST1 - REPORT WRITE ERROR.  RC: '
010020                 WS-RPTFILE-STATUS
010030     END-IF.
010040 0810-EXIT.
010050     EXIT.
010060*
010070*    0820 PRINTS THE STANDARD-SPECIFIC CALCULATED FIGURES BEFORE
010080*    THE JOURNAL LINES SO THE REVIEWER CAN SEE HOW EACH DEBIT OR
010090*    CREDIT AMOUNT WAS DERIVED.
010100*
010110 0820-PRINT-CALC-LINES.
010120     EVALUATE WS-STANDARD-ID
010130        WHEN 'FAS-07'
010140             MOVE 'PROFIT AMOUNT'  TO WS-CALC-LABEL-WORK
010150             MOVE WS-PROFIT-AMOUNT TO WS-CALC-AMOUNT-WORK
010160             PERFORM 0822-EMIT-CALC-LINE THRU 0822-EXIT
010170        WHEN 'FAS-10'
010180             MOVE 'PROFIT AMOUNT'  TO WS-CALC-LABEL-WORK
010190             MOVE WS-PROFIT-AMOUNT TO WS-CALC-AMOUNT-WORK
010200             PERFORM 0822-EMIT-CALC-LINE THRU 0822-EXIT
010210        WHEN 'FAS-28'
010220             MOVE 'ACQUISITION COST'  TO WS-CALC-LABEL-WORK
010230             MOVE TRAN-AMOUNT-1       TO WS-CALC-AMOUNT-WORK
010240             PERFORM 0822-EMIT-CALC-LINE THRU 0822-EXIT
010250             MOVE 'SELLING PRICE'     TO WS-CALC-LABEL-WORK
010260             MOVE TRAN-AMOUNT-2       TO WS-CALC-AMOUNT-WORK
010270             PERFORM 0822-EMIT-CALC-LINE THRU 0822-EXIT
010280             MOVE 'FINANCING PERIOD (MONTHS)' TO WS-CALC-LABEL-WORK
010290             MOVE WS-FINANCING-MONTHS TO WS-CALC-AMOUNT-WORK
010300             PERFORM 0822-EMIT-CALC-LINE THRU 0822-EXIT
010310             MOVE 'PROFIT AMOUNT'     TO WS-CALC-LABEL-WORK
010320             MOVE WS-PROFIT-AMOUNT    TO WS-CALC-AMOUNT-WORK
010330             PERFORM 0822-EMIT-CALC-LINE THRU 0822-EXIT
010340             MOVE 'MONTHLY PROFIT'    TO WS-CALC-LABEL-WORK
010350             MOVE WS-MONTHLY-PROFIT   TO WS-CALC-AMOUNT-WORK
010360             PERFORM 0822-EMIT-CALC-LINE THRU 0822-EXIT
010370        WHEN 'FAS-32'
010380             MOVE 'PRIME COST'            TO WS-CALC-LABEL-WORK
010390             MOVE WS-PRIME-COST           TO WS-CALC-AMOUNT-WORK
010400             PERFORM 0822-EMIT-CALC-LINE THRU 0822-EXIT
010410             MOVE 'ROU ASSET VALUE'       TO WS-CALC-LABEL-WORK
010420             MOVE WS-ROU-ASSET-VALUE      TO WS-CALC-AMOUNT-WORK
010430             PERFORM 0822-EMIT-CALC-LINE THRU 0822-EXIT
010440             MOVE 'TOTAL RENTALS'         TO WS-CALC-LABEL-WORK
010450             MOVE WS-TOTAL-RENTALS        TO WS-CALC-AMOUNT-WORK
010460             PERFORM 0822-EMIT-CALC-LINE THRU 0822-EXIT
010470             MOVE 'DEFERRED COST'         TO WS-CALC-LABEL-WORK
010480             MOVE WS-DEFERRED-COST        TO WS-CALC-AMOUNT-WORK
010490             PERFORM 0822-EMIT-CALC-LINE THRU 0822-EXIT
010500             MOVE 'TERMINAL VALUE DIFFERENCE' TO WS-CALC-LABEL-WORK
010510             MOVE WS-TERM-VALUE-DIFF      TO WS-CALC-AMOUNT-WORK
010520             PERFORM 0822-EMIT-CALC-LINE THRU 0822-EXIT
010530             MOVE 'AMORTIZABLE AMOUNT'    TO WS-CALC-LABEL-WORK
010540             MOVE WS-AMORTIZABLE-AMT      TO WS-CALC-AMOUNT-WORK
010550             PERFORM 0822-EMIT-CALC-LINE THRU 0822-EXIT
010560             MOVE 'ANNUAL AMORTIZATION'   TO WS-CALC-LABEL-WORK
010570             MOVE WS-ANNUAL-AMORT         TO WS-CALC-AMOUNT-WORK
010580             PERFORM 0822-EMIT-CALC-LINE THRU 0822-EXIT
010590        WHEN 'FAS-04'
010600             MOVE 'CALCULATED LOCAL AMOUNT'   TO WS-CALC-LABEL-WORK
010610             MOVE WS-CALC-LOCAL-AMT           TO WS-CALC-AMOUNT-WORK
010620             PERFORM 0822-EMIT-CALC-LINE THRU 0822-EXIT
010630             MOVE 'CALCULATED FOREIGN AMOUNT' TO WS-CALC-LABEL-WORK
010640             MOVE WS-CALC-FOREIGN-AMT         TO WS-CALC-AMOUNT-WORK
010650             PERFORM 0822-EMIT-CALC-LINE THRU 0822-EXIT
010660     END-EVALUATE.
010670 0820-EXIT.
010680     EXIT.
010690*
010700 0822-EMIT-CALC-LINE.
010710     MOVE WS-CALC-LABEL-WORK  TO RPT-CALC-LABEL.
010720     MOVE WS-CALC-AMOUNT-WORK TO RPT-CALC-AMOUNT.
010730     WRITE REPORT-RECORD FROM RPT-CALC-LINE.
010740     IF WS-RPTFILE-STATUS NOT = '00'
010750         DISPLAY 'FASPOST1 - REPORT WRITE ERROR.  RC: '
010760                 WS-RPTFILE-STATUS
010770     END-IF.
010780 0822-EXIT.
010790     EXIT.
010800*
010810 0825-PRINT-JE-DETAIL.
010820     MOVE WS-TXN-SEQ         TO RPT-JE-SEQ.
010830     MOVE WS-JE-WORK-ACCOUNT TO RPT-JE-ACCOUNT.
010840     MOVE WS-JE-WORK-DEBIT   TO RPT-JE-DEBIT.
010850     MOVE WS-JE-WORK-CREDIT  TO RPT-JE-CREDIT.
010860     WRITE REPORT-RECORD FROM RPT-JE-DETAIL.
010870     IF WS-RPTFILE-STATUS NOT = '00'
010880         DISPLAY 'FASPOST1 - REPORT WRITE ERROR.  RC: '
010890                 WS-RPTFILE-STATUS
010900     END-IF.
010910 0825-EXIT.
010920     EXIT.
010930*
010940*    OUT-OF-BALANCE FLAG ADDED TO THE TOTAL LINE 08/14/97, AT103. CL*07
010950*    JOBLOG STANDARD-TABLE DUMP ADDED ON THE SAME CONDITION.        CL*15
010960 0830-PRINT-TXN-TOTAL.
010970     MOVE WS-TXN-DEBIT-TOTAL  TO RPT-TOT-DEBIT.
010980     MOVE WS-TXN-CREDIT-TOTAL TO RPT-TOT-CREDIT.
010990     IF WS-TXN-DEBIT-TOTAL NOT = WS-TXN-CREDIT-TOTAL
011000         MOVE 'Y' TO WS-OUT-OF-BALANCE-SW
011010         MOVE '** OUT OF BALANCE **' TO RPT-OOB-FLAG
011020         DISPLAY 'FASPOST1 - OUT OF BALANCE ON ' TRAN-ID
011030         DISPLAY 'FASPOST1 - STANDARD TABLE: ' WS-STD-ID-FLAT
011040     ELSE
011050         MOVE SPACES TO RPT-OOB-FLAG
011060     END-IF.
011070     WRITE REPORT-RECORD FROM RPT-TXN-TOTAL AFTER 1.
011080     IF WS-RPTFILE-STATUS NOT = '00'
011090         DISPLAY 'FASPOST1 - REPORT WRITE ERROR.  RC: '
011100                 WS-RPTFILE-STATUS
011110     END-IF.
011120     ADD 1 TO WS-STD-COUNT(WS-STD-IDX).
011130     ADD WS-TXN-DEBIT-TOTAL  TO WS-STD-DEBITS(WS-STD-IDX).
011140     ADD WS-TXN-CREDIT-TOTAL TO WS-STD-CREDITS(WS-STD-IDX).
011150     ADD 1 TO WS-GRAND-TXN-COUNT.
011160     ADD WS-TXN-DEBIT-TOTAL  TO WS-GRAND-DEBIT-TOTAL.
011170     ADD WS-TXN-CREDIT-TOTAL TO WS-GRAND-CREDIT-TOTAL.
011180 0830-EXIT.
011190     EXIT.
011200*
011210 0900-PRINT-SUMMARY.
011220     WRITE REPORT-RECORD FROM RPT-SUMMARY-TITLE  AFTER 2.
011230     WRITE REPORT-RECORD FROM RPT-SUMMARY-COLHDR AFTER 1.
011240     PERFORM 0910-PRINT-SUMMARY-LINE THRU 0910-EXIT
011250             VARYING WS-STD-IDX FROM 1 BY 1
011260             UNTIL WS-STD-IDX > 5.
011270     MOVE WS-GRAND-TXN-COUNT    TO RPT-GRAND-COUNT.
011280     MOVE WS-GRAND-DEBIT-TOTAL  TO RPT-GRAND-DEBIT.
011290     MOVE WS-GRAND-CREDIT-TOTAL TO RPT-GRAND-CREDIT.
011300     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL AFTER 2.
011310 0900-EXIT.
011320     EXIT.
011330*
011340 0910-PRINT-SUMMARY-LINE.
011350     MOVE WS-STD-NAME(WS-STD-IDX)    TO RPT-SUM-STANDARD.
011360     MOVE WS-STD-COUNT(WS-STD-IDX)   TO RPT-SUM-COUNT.
011370     MOVE WS-STD-DEBITS(WS-STD-IDX)  TO RPT-SUM-DEBITS.
011380     MOVE WS-STD-CREDITS(WS-STD-IDX) TO RPT-SUM-CREDITS.
011390     WRITE REPORT-RECORD FROM RPT-SUMMARY-DETAIL.
011400 0910-EXIT.
011410     EXIT.
011420*
011430*    RECORD COUNTS ADDED FOR RECONCILIATION WITH THE UPSTREAM
011440*    EXTRACT COUNT, 07/17/00, AT144.                              CL*10
011450*
011460 0950-TERMINATE.
011470     MOVE WS-TRAN-RECS-READ    TO RPT-RECS-READ.
011480     MOVE WS-JRNL-RECS-WRITTEN TO RPT-JRNL-WRITTEN.
011490     MOVE WS-AMRT-RECS-WRITTEN TO RPT-AMRT-WRITTEN.
011500     WRITE REPORT-RECORD FROM RPT-RECORD-COUNTS AFTER 2.
011510     CLOSE TRAN-FILE JOURNAL-FILE AMORT-FILE REPORT-FILE.
011520 0950-EXIT.
011530     EXIT.
