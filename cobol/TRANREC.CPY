000100******************************************************************00010
000200*    TRANREC  -  AAOIFI FINANCING TRANSACTION RECORD              00020
000300*    ONE RECORD PER DEAL ON THE DAILY FINANCING-TRANSACTION       00030
000400*    EXTRACT.  FILE IS SORTED ASCENDING ON TRAN-ID BY THE         00040
000500*    UPSTREAM ORIGINATIONS SYSTEM BEFORE THIS RUN SEES IT -       00050
000600*    FASPOST1 DOES NOT RE-SORT IT.                                00060
000700*                                                                 00070
000800*    05/14/91  RHK  ORIGINAL LAYOUT FOR THE AAOIFI POSTING PROJECT00080
000900*    09/02/93  RHK  ADDED TRAN-TYPE-PARTS REDEFINES SO THE        00090
001000*              CLASSIFIER CAN TEST THE IJAR/IJMB FAMILY CODE      00100
001100*              ALONE INSTEAD OF TWO SEPARATE WHEN CLAUSES         00110
001200*    11/30/98  LMP  Y2K - NO DATE FIELDS ON THIS RECORD, NO       00120
001300*              CHANGE REQUIRED.  LOGGED PER Y2K AUDIT  TKT 4471  00130
001400******************************************************************00140
001500 01  TRAN-RECORD.                                                 00150
001600     05  TRAN-ID                      PIC X(08).                 00160
001700     05  TRAN-TYPE-CODE               PIC X(04).                 00170
001800     05  TRAN-TYPE-PARTS  REDEFINES TRAN-TYPE-CODE.               00180
001900         07  TRAN-TYPE-FAMILY         PIC X(02).                 00190
002000         07  TRAN-TYPE-VARIANT        PIC X(02).                 00200
002100     05  TRAN-ENTITY-NAME             PIC X(20).                 00210
002200     05  TRAN-COUNTERPARTY            PIC X(20).                 00220
002300     05  TRAN-AMOUNT-1                PIC S9(9)V99.              00230
002400     05  TRAN-AMOUNT-2                PIC S9(9)V99.              00240
002500     05  TRAN-ANNUAL-RENTAL           PIC S9(9)V99.              00250
002600     05  TRAN-RESIDUAL-VALUE          PIC S9(9)V99.              00260
002700     05  TRAN-TRANSFER-PRICE          PIC S9(9)V99.              00270
002800     05  TRAN-TERM-YEARS              PIC 9(02).                 00280
002900     05  TRAN-TERM-MONTHS             PIC 9(03).                 00290
003000     05  TRAN-EXCHANGE-RATE           PIC S9(05)V9(06).          00300
003100     05  FILLER                       PIC X(17).                00310
