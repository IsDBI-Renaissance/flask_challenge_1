000100******************************************************************00010
000200*    AMRTREC  -  IJARAH AMORTIZATION SCHEDULE RECORD              00020
000300*    ONE RECORD PER MONTH OF THE LEASE TERM, FAS 32 IJARAH AND    00030
000400*    IJARAH-MBT TRANSACTIONS ONLY.  AM-PERIOD 1 IS THE FIRST      00040
000500*    MONTH OF THE LEASE.                                         00050
000600*                                                                 00060
000700*    05/14/91  RHK  ORIGINAL LAYOUT                               00070
001000*    11/30/98  LMP  Y2K - NO DATE FIELDS ON THIS RECORD, NO       00100
001100*              CHANGE REQUIRED.  LOGGED PER Y2K AUDIT  TKT 4471  00110
001200******************************************************************00120
001300 01  AMORT-SCHEDULE-RECORD.                                       00130
001400     05  AM-TXN-ID                    PIC X(08).                00140
001500     05  AM-PERIOD                    PIC 9(03).                00150
001600     05  AM-MONTHLY-RENTAL            PIC S9(9)V99.             00160
001700     05  AM-ROU-AMORT                 PIC S9(9)V99.             00170
001800     05  AM-REMAINING-ROU             PIC S9(9)V99.             00180
001900     05  AM-DEF-COST-AMORT            PIC S9(9)V99.             00190
002000     05  AM-REMAINING-DEF             PIC S9(9)V99.             00200
002100     05  FILLER                       PIC X(14).                00210
